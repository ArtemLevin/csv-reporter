000100* Select for Brand Statistics Work File.
000200* 04/01/26 vbc - Created.
000300 SELECT PR-Stat-File  ASSIGN TO "PR-STAT-FILE"
000400        ORGANIZATION IS LINE SEQUENTIAL
000500        FILE STATUS  IS PR-Stat-Status.
