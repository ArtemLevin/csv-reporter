000100* FD for Job Control (Parameter) File.
000200* 04/01/26 vbc - Created.
000300 FD  PR-Ctl-File
000400     LABEL RECORDS ARE STANDARD.
000500 copy "wsprctl.cob".
