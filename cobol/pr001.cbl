000100 IDENTIFICATION          DIVISION.
000200*=================================
000300*
000400     PROGRAM-ID.         PR001.
000500     AUTHOR.             R T MERCER.
000600     INSTALLATION.       APPLEWOOD COMPUTERS.
000700     DATE-WRITTEN.       02/05/83.
000800     DATE-COMPILED.
000900     SECURITY.           SEE COPYRIGHT NOTICE BELOW.
001000*
001100*****************************************************************
001200*                                                                *
001300*              PR001  -  PR JOB ERROR/ABORT REPORTER             *
001400*                                                                *
001500*   Common CALLed routine for the whole PR chain (PR000/PR010/  *
001600*   PR020/PR030) - writes exactly one "Error: <text>" line to   *
001700*   SYSERR and returns control; the caller decides whether to   *
001800*   abort the run on the way back.                              *
001900*                                                                *
002000*****************************************************************
002100*
002200*   Remarks.        One PR-Err-Text per CALL.  This routine
002300*                   never itself terminates the run - GOBACK
002400*                   is always taken, leaving the abort/exit
002500*                   decision with PR000.
002600*
002700*   Called Modules. None.
002800*   Files Used.     PR-Err-File  (SYSERR)  - output, opened
002900*                   EXTEND on the first CALL of the run and
003000*                   left open until the caller closes it down
003100*                   at end of job (see PR000 ZZ090-Abort/
003200*                   ZZ099-Wrap-Up).
003300*
003400* CHANGE LOG
003500* 02/05/83 rtm - Written as the wholesale price-list job's
003600*               "bad card" printer routine (SYSPRINT only).
003700* 14/02/86 jgh - Message line widened 60 -> 80 for the longer
003800*               supplier-code descriptions.
003900* 19/09/91 kap - Second copy of the message no longer written
004000*               to the operator console - SYSERR only from now.
004100* 03/09/98 kap - Y2K: no date fields in this module, banner
004200*               comment updated only, no code change.
004300* 04/01/26 vbc - 1.0.00 Reworked for the Brand Rating job -
004400*               old bad-card text replaced by the free-form
004500*               PR-Err-Text passed by the caller; SYSPRINT
004600*               dropped, SYSERR is now the only output.
004700* 12/01/26 vbc - 1.0.01 File now opened once and left open
004800*               across CALLs, was re-opening (and truncating
004900*               its own prior lines) on every single CALL.
005000* 20/01/26 vbc - 1.0.02 Added a runaway-caller guard - a bad
005100*               CALL loop upstream was capable of flooding
005200*               SYSERR with tens of thousands of lines.
005300* 21/01/26 vbc - 1.0.03 Dropped the WS-Todays-Date/WS-Date-Formats
005400*               block and CLASS PR-DIGIT-CLASS - neither is tested
005500*               anywhere in this routine, both were carried over
005600*               unused from the ACAS common copy this was cut
005700*               down from.
005800* 21/01/26 vbc - 1.0.04 Added the truncation and runaway-guard
005900*               console echoes below - support kept asking whether
006000*               a message had been cut short or the guard had
006100*               tripped, with nothing in the run log to tell them.
006200*
006300*****************************************************************
006400* COPYRIGHT NOTICE.
006500*
006600* This program is part of the Applewood Computers Rating
006700* Consolidation job and is Copyright (c) Vincent B Coen,
006800* 2026 and later.  Distributed under the GNU General Public
006900* License.  See the file COPYING for details.
007000*****************************************************************
007100*
007200 ENVIRONMENT             DIVISION.
007300*=================================
007400*
007500 INPUT-OUTPUT            SECTION.
007600 FILE-CONTROL.
007700     select   PR-Err-File   assign to "SYSERR"
007800              organization  line sequential
007900              file status   WS-Err-Status.
008000*
008100 DATA                    DIVISION.
008200*=================================
008300*
008400 FILE                    SECTION.
008500*
008600 FD  PR-Err-File
008700     label records are standard.
008800 01  PR-Err-Record.
008900     03  PR-Err-Line          pic x(86).
009000*
009100*    Trailing-byte view of the line just built - if STRING ran out
009200*    of room the last byte will not be a space, which is as close
009300*    to an overflow flag as this house style ever bothered with.
009400*
009500 01  PR-Err-Overflow-Check redefines PR-Err-Record.
009600     03  filler                    pic x(85).
009700     03  PR-Err-Last-Byte          pic x(1).
009800*
009900 WORKING-STORAGE         SECTION.
010000*------------------------------
010100*
010200 77  Prog-Name               pic x(17) value "PR001 (1.0.04)".
010300*
010400*
010500 01  WS-Err-Status            pic xx.
010600     88  WS-Err-Ok                  value "00".
010700 01  WS-File-Open-Switch       pic x       value "N".
010800     88  PR-Err-File-Is-Open         value "Y".
010900     88  PR-Err-File-Is-Shut         value "N".
011000 01  WS-Err-Call-Count         pic 9(5)    comp value zero.
011100*
011200*    Two positional views of one console-diagnostic line, only one
011300*    ever live at a time - same idea as the FD view above.
011400*
011500 01  WS-Diag-Line                  pic x(80).
011600 01  WS-Diag-Count-View redefines WS-Diag-Line.
011700     03  filler                    pic x(30).
011800     03  WS-Diag-Count-Value       pic zzzz9.
011900     03  filler                    pic x(45).
012000 01  WS-Diag-Status-View redefines WS-Diag-Line.
012100     03  filler                    pic x(20).
012200     03  WS-Diag-Status-Value      pic xx.
012300     03  filler                    pic x(58).
012400*
012500 LINKAGE                 SECTION.
012600************************
012700*
012800 copy "wsprcall.cob".
012900*
013000 PROCEDURE DIVISION      USING PR-Calling-Data.
013100*===============================================
013200*
013300 AA000-Main               SECTION.
013400*********************************
013500*
013600     add      1  to  WS-Err-Call-Count.
013700     if       WS-Err-Call-Count > 9999
013800*             Runaway-caller guard - a job that CALLs us this
013900*             often is looping on its own errors, not reporting
014000*             one bad record at a time; stop feeding SYSERR.
014100              if      WS-Err-Call-Count = 10000
014200                      move    spaces to WS-Diag-Line
014300                      move    WS-Err-Call-Count to WS-Diag-Count-Value
014400                      display "PR001 - runaway guard tripped, calls: "
014500                              WS-Diag-Count-Value
014600              end-if
014700              goback
014800     end-if.
014900     if       PR-Err-File-Is-Shut
015000              perform  AA010-Open-Error-File thru AA010-Exit
015100     end-if.
015200     move     spaces  to  PR-Err-Record.
015300     string   "Error: "        delimited by size
015400              PR-Err-Text      delimited by size
015500              into PR-Err-Line
015600     end-string.
015700     if       PR-Err-Last-Byte not = space
015800              display "PR001 - message text truncated to fit "
015900                      "PR-Err-Line"
016000     end-if.
016100     write    PR-Err-Record.
016200     goback.
016300*
016400 AA000-Exit.  exit section.
016500*
016600 AA010-Open-Error-File    SECTION.
016700**********************************
016800*
016900*    Opened once per run and left open - a fresh OPEN OUTPUT
017000*    on every CALL would truncate the lines already written.
017100*
017200     open     extend  PR-Err-File.
017300     if       not WS-Err-Ok
017400              move    spaces to WS-Diag-Line
017500              move    WS-Err-Status to WS-Diag-Status-Value
017600              display "PR001 - extend open failed, status "
017700                      WS-Diag-Status-Value ", retrying as output"
017800              open    output  PR-Err-File
017900     end-if.
018000     set      PR-Err-File-Is-Open to true.
018100 AA010-Exit.  exit section.
018200*
