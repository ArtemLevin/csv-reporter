000100* WS-Calling-Data equivalent for the PR (Rating) job chain.
000200* Passed PR000 -> PR010 / PR020 / PR030 on each CALL, and
000300* handed back so the driver can test how the stage got on.
000400* Also passed PR010/PR020/PR030 -> PR001 to raise the one
000500* abort message and stop the run - PR-Err-Text carries the
000600* text, already prefixed "<file>:<line>: " by the caller
000700* where that applies.
000800*
000900* 04/01/26 vbc - Created, cut down from ACAS wscall.cob for a
001000*               job with no menu/CRT chaining of its own.
001100* 12/01/26 vbc - Added PR-Err-Text so PR001 could be folded
001200*               into the same calling-data block instead of
001300*               carrying a linkage record of its own.
001400* 21/01/26 vbc - Removed PR-Return-Code - the whole chain signals
001500*               abort/continue off PR-Abort-Switch alone, this
001600*               field was never set or tested anywhere.
001700*
001800 01  PR-Calling-Data.
001900     03  PR-Called          pic x(8).
002000     03  PR-Caller          pic x(8).
002100     03  PR-Abort-Switch     pic x.
002200         88  PR-Aborted                value "Y".
002300         88  PR-Not-Aborted            value "N".
002400     03  PR-Err-Text        pic x(80).
002500     03  filler             pic x(06).
