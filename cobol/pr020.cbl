000100 IDENTIFICATION          DIVISION.
000200*=================================
000300*
000400     PROGRAM-ID.         PR020.
000500     AUTHOR.             J G HALL.
000600     INSTALLATION.       APPLEWOOD COMPUTERS.
000700     DATE-WRITTEN.       19/08/86.
000800     DATE-COMPILED.
000900     SECURITY.           SEE COPYRIGHT NOTICE BELOW.
001000*
001100*****************************************************************
001200*                                                                *
001300*             PR020  -  BRAND RATING AGGREGATOR                 *
001400*                                                                *
001500*   Scans the consolidated work file PR010 built and produces   *
001600*   one statistics record per brand - sum of ratings and item   *
001700*   count - in the order each brand was first seen.  No sort    *
001800*   is done here; that is PR030's job.                          *
001900*                                                                *
002000*****************************************************************
002100*
002200*   Remarks.        Records with no rating do not contribute
002300*                   and are simply skipped.  A rating found
002400*                   outside 0-5 at this stage means PR005 or
002500*                   PR010 let something bad through - that is
002600*                   an internal fault, not a data error, and
002700*                   is reported the same way regardless.
002800*
002900*   Called Modules. PR001 (abort/report).
003000*   Files Used.     PR-Work-File (PR-WORK-FILE) - input.
003100*                   PR-Stat-File (PR-STAT-FILE) - output, one
003200*                   record per brand with a contributing row.
003300*
003400* CHANGE LOG
003500* 19/08/86 jgh - Written as the wholesale price-list job's
003600*               brand-subtotal step (quantity and value only,
003700*               no rating concept existed yet).
003800* 05/12/88 jgh - Brand table search changed from a fixed 40-
003900*               entry table to the growing OCCURS ... DEPENDING
004000*               ON style, catalogue had outgrown 40 brands.
004100* 22/06/93 kap - Table search wrapped in its own paragraph -
004200*               was inline and duplicated three times.
004300* 30/08/98 kap - Y2K: no date fields touched in this module.
004400* 04/01/26 vbc - 1.0.00 Reworked for the Brand Rating job - the
004500*               quantity/value subtotal is gone, this now sums
004600*               ratings and counts contributing rows per brand.
004700* 13/01/26 vbc - 1.0.01 Added the defensive 0-5 range recheck
004800*               the spec calls for at aggregation time.
004900* 21/01/26 vbc - 1.0.02 Dropped the WS-Todays-Date/WS-Date-Formats
005000*               block and CLASS PR-DIGIT-CLASS - the brand-table
005100*               search in AA030 compares whole fields, it never
005200*               classified a single character, and no paragraph
005300*               here ever moved a date.
005400* 21/01/26 vbc - 1.0.03 Added the new-brand and end-of-run echoes
005500*               below - the brand-count total used to only show up
005600*               indirectly, by counting PR-STAT-FILE records after
005700*               the fact.
005800*
005900*****************************************************************
006000* COPYRIGHT NOTICE.
006100*
006200* This program is part of the Applewood Computers Rating
006300* Consolidation job and is Copyright (c) Vincent B Coen,
006400* 2026 and later.  Distributed under the GNU General Public
006500* License.  See the file COPYING for details.
006600*****************************************************************
006700*
006800 ENVIRONMENT             DIVISION.
006900*=================================
007000*
007100 INPUT-OUTPUT            SECTION.
007200 FILE-CONTROL.
007300     copy "selprwrk.cob".
007400     copy "selprsta.cob".
007500*
007600 DATA                    DIVISION.
007700*=================================
007800*
007900 FILE                    SECTION.
008000*
008100     copy "fdprwrk.cob".
008200     copy "fdprsta.cob".
008300*
008400 WORKING-STORAGE         SECTION.
008500*------------------------------
008600*
008700 77  Prog-Name               pic x(17) value "PR020 (1.0.03)".
008800*
008900*
009000 01  WS-File-Status-Codes.
009100     03  PR-Work-Status        pic xx.
009200         88  PR-Work-Ok              value "00".
009300     03  PR-Stat-Status        pic xx.
009400         88  PR-Stat-Ok              value "00".
009500*
009600 01  WS-EOF-Switch             pic x.
009700     88  PR-End-Of-Work-File         value "Y".
009800     88  PR-Not-End-Of-Work-File     value "N".
009900*
010000*    Brand accumulator table - one entry per distinct brand,
010100*    first-seen order, sized for a large multi-supplier merge.
010200*
010300 01  WS-Brand-Count            pic 9(4)   comp.
010400 01  WS-Brand-Table.
010500     03  WS-Brand-Entry  occurs 1 to 2000 times
010600                          depending on WS-Brand-Count
010700                          indexed by WS-Brand-Idx.
010800         05  WS-Brand-Name      pic x(20).
010900         05  WS-Brand-Sum       pic s9(7)v9(4)  comp-3.
011000         05  WS-Brand-Items     pic 9(5)        comp-3.
011100*
011200 01  WS-Search-Idx             pic 9(4)   comp.
011300 01  WS-Found-Switch           pic x.
011400     88  WS-Brand-Found              value "Y".
011500     88  WS-Brand-Not-Found          value "N".
011600*
011700 01  WS-Err-Text-Local         pic x(80).
011800*
011900 01  WS-Job-Row-Count          pic 9(7)   comp value zero.
012000*
012100*    New-brand and end-of-run echoes to SYSOUT - three positional
012200*    views across two scratch lines, only one view of either ever
012300*    built at a time.
012400*
012500 01  WS-Brand-Diag-Line             pic x(80).
012600 01  WS-Brand-Diag-Name-View  redefines WS-Brand-Diag-Line.
012700     03  filler                    pic x(10).
012800     03  WS-Brand-Diag-Name-Value  pic x(20).
012900     03  filler                    pic x(50).
013000 01  WS-Brand-Diag-Count-View redefines WS-Brand-Diag-Line.
013100     03  filler                    pic x(20).
013200     03  WS-Brand-Diag-Count-Value pic zzzz9.
013300     03  filler                    pic x(56).
013400*
013500 01  WS-Job-Diag-Line               pic x(80).
013600 01  WS-Job-Diag-View          redefines WS-Job-Diag-Line.
013700     03  filler                    pic x(30).
013800     03  WS-Job-Diag-Value         pic zzzz9.
013900     03  filler                    pic x(45).
014000*
014100 LINKAGE                 SECTION.
014200************************
014300*
014400 copy "wsprcall.cob".
014500*
014600 PROCEDURE DIVISION      USING PR-Calling-Data.
014700*===============================================
014800*
014900 AA000-Main               SECTION.
015000*********************************
015100*
015200     move     "PR020"  to  PR-Called.
015300     set      PR-Not-Aborted to true.
015400     move     zero   to  WS-Brand-Count.
015500     move     zero   to  WS-Job-Row-Count.
015600     open     input   PR-Work-File.
015700     open     output  PR-Stat-File.
015800     set      PR-Not-End-Of-Work-File to true.
015900     perform  AA010-Read-Work-File thru AA010-Exit
016000              until   PR-End-Of-Work-File or PR-Aborted.
016100     close    PR-Work-File.
016200     if       not PR-Aborted
016300              perform AA050-Emit-Statistics thru AA050-Exit
016400                      varying WS-Brand-Idx from 1 by 1
016500                      until   WS-Brand-Idx > WS-Brand-Count
016600              move    spaces to WS-Brand-Diag-Count-View
016700              move    WS-Brand-Count to WS-Brand-Diag-Count-Value
016800              display "PR020 - distinct brands: "
016900                      WS-Brand-Diag-Count-Value
017000              move    spaces to WS-Job-Diag-View
017100              move    WS-Job-Row-Count to WS-Job-Diag-Value
017200              display "PR020 - contributing rows: "
017300                      WS-Job-Diag-Value
017400     end-if.
017500     close    PR-Stat-File.
017600     goback.
017700*
017800 AA000-Exit.  exit section.
017900*
018000 AA010-Read-Work-File     SECTION.
018100**********************************
018200*
018300     read     PR-Work-File
018400              at end
018500              set     PR-End-Of-Work-File to true
018600              go to   AA010-Exit
018700     end-read.
018800     if       Con-Rating-Valid
018900              perform AA020-Accumulate-Brand thru AA020-Exit
019000     end-if.
019100 AA010-Exit.  exit section.
019200*
019300 AA020-Accumulate-Brand   SECTION.
019400**********************************
019500*
019600*    Defensive re-check - a rating outside [0,5] getting this
019700*    far is an invariant violation, not a data error, but the
019800*    spec still wants the run stopped the same way.
019900*
020000     if       Con-Rating < 0 or Con-Rating > 5
020100              move    "Rating out of range [0, 5]"
020200                      to WS-Err-Text-Local
020300              perform ZZ090-Abort thru ZZ090-Exit
020400              go to   AA020-Exit
020500     end-if.
020600     perform  AA030-Search-Brand-Table thru AA030-Exit.
020700     if       WS-Brand-Not-Found
020800              add     1 to WS-Brand-Count
020900              move    Con-Brand to WS-Brand-Name (WS-Brand-Count)
021000              move    zero      to WS-Brand-Sum (WS-Brand-Count)
021100              move    zero      to WS-Brand-Items (WS-Brand-Count)
021200              move    WS-Brand-Count to WS-Search-Idx
021300              move    spaces to WS-Brand-Diag-Name-View
021400              move    Con-Brand to WS-Brand-Diag-Name-Value
021500              display "PR020 - new brand: " WS-Brand-Diag-Name-Value
021600     end-if.
021700     add      Con-Rating to WS-Brand-Sum (WS-Search-Idx).
021800     add      1          to WS-Brand-Items (WS-Search-Idx).
021900     add      1          to WS-Job-Row-Count.
022000 AA020-Exit.  exit section.
022100*
022200 AA030-Search-Brand-Table SECTION.
022300**********************************
022400*
022500*    Simple sequential search - first-seen order must be kept,
022600*    so this cannot be a SEARCH ALL on a sorted key.
022700*
022800     set      WS-Brand-Not-Found to true.
022900     move     zero to WS-Search-Idx.
023000     if       WS-Brand-Count > zero
023100              perform ZZ040-Search-One-Entry
023200                      varying WS-Search-Idx from 1 by 1
023300                      until   WS-Search-Idx > WS-Brand-Count
023400                           or WS-Brand-Found
023500     end-if.
023600 AA030-Exit.  exit section.
023700*
023800 ZZ040-Search-One-Entry.
023900     if       WS-Brand-Name (WS-Search-Idx) = Con-Brand
024000              set      WS-Brand-Found to true.
024100*
024200 AA050-Emit-Statistics    SECTION.
024300**********************************
024400*
024500     move     spaces  to  PR-Sta-Record.
024600     move     WS-Brand-Name  (WS-Brand-Idx) to Sta-Brand.
024700     move     WS-Brand-Sum   (WS-Brand-Idx) to Sta-Rating-Sum.
024800     move     WS-Brand-Items (WS-Brand-Idx) to Sta-Items.
024900     compute  Sta-Avg-Rating =
025000              WS-Brand-Sum (WS-Brand-Idx) /
025100              WS-Brand-Items (WS-Brand-Idx).
025200     write    PR-Sta-Record.
025300 AA050-Exit.  exit section.
025400*
025500 ZZ090-Abort.
025600     move     WS-Err-Text-Local to PR-Err-Text.
025700     call     "PR001" using PR-Calling-Data.
025800     set      PR-Aborted to true.
025900 ZZ090-Exit.  exit.
026000*
