000100 IDENTIFICATION          DIVISION.
000200*=================================
000300*
000400     PROGRAM-ID.         PR000.
000500     AUTHOR.             R T MERCER.
000600     INSTALLATION.       APPLEWOOD COMPUTERS.
000700     DATE-WRITTEN.       02/05/83.
000800     DATE-COMPILED.
000900     SECURITY.           SEE COPYRIGHT NOTICE BELOW.
001000*
001100*****************************************************************
001200*                                                                *
001300*         PR000  -  BRAND RATING CONSOLIDATION RUN DRIVER       *
001400*                                                                *
001500*   Reads the one job control record, checks the parameters      *
001600*   on it are usable, then CALLs the three worker modules in     *
001700*   turn - PR010 (read/validate), PR020 (aggregate), PR030      *
001800*   (sort/limit/print) - stopping the run the moment any one     *
001900*   of them sets the abort switch.                                *
002000*                                                                *
002100*****************************************************************
002200*
002300*   Remarks.        PR-Calling-Data is built here and passed
002400*                   unchanged down the chain - PR010/PR020/PR030
002500*                   all share the one copy.  This is the only
002600*                   module that issues STOP RUN, so it is the
002700*                   only place the job's final RETURN-CODE gets
002800*                   set.
002900*
003000*   Called Modules. PR001 (abort/report), PR010, PR020, PR030.
003100*   Files Used.     PR-Ctl-File (PR-CTL-FILE) - input, the one
003200*                   job control record for this run.
003300*
003400* CHANGE LOG
003500* 02/05/83 rtm - Written as the wholesale price-list job's
003600*               control-card reader and step-chaining driver.
003700* 11/03/86 jgh - Added the "which report" card field, this had
003800*               been hard-coded to the one price-list report.
003900* 30/06/90 kap - RETURN-CODE now set from the abort switch
004000*               instead of always coming back zero - operations
004100*               were not catching failed runs on the old JCL.
004200* 01/09/98 kap - Y2K: no date fields read from the control card.
004300* 04/01/26 vbc - 1.0.00 Reworked for the Brand Rating job - the
004400*               old price-list card layout is gone, replaced by
004500*               PR-Control-Record (file list / sort field /
004600*               row limit / report name).
004700* 09/01/26 vbc - 1.0.01 Added the parameter checks in
004800*               AA010-Validate-Parameters - a blank file table
004900*               or an unknown report name used to fall straight
005000*               through to PR010 and abort there with a less
005100*               useful message.
005200* 21/01/26 vbc - 1.0.02 Added the sort-field check to this same
005300*               paragraph - a bad sort field on the control card
005400*               used to run the whole read/aggregate chain before
005500*               PR030 finally caught it, instead of aborting here
005600*               before PR010 even opens a file.
005700* 21/01/26 vbc - 1.0.03 Dropped the WS-Todays-Date/WS-Date-Formats
005800*               block and its CLASS PR-ALPHA-CLASS test - this job
005900*               has no date field on the control card and never
006000*               tested an alpha class anywhere, both were dead
006100*               weight left over from the ACAS calendar/CRT
006200*               routines this program was cut down from.
006300* 21/01/26 vbc - 1.0.04 The unknown-report/unknown-sort-field abort
006400*               messages were STRINGing the control-card fields in
006500*               DELIMITED BY SIZE, which drags the trailing blanks
006600*               of PR-Ctl-Report-Name and PR-Ctl-Sort-Field into the
006700*               quotes - changed both to DELIMITED BY SPACE.  Also
006800*               added the run-parameter echo to SYSOUT below, three
006900*               positional views of one 80-byte echo line rather
007000*               than three separate print areas.
007100*
007200*****************************************************************
007300* COPYRIGHT NOTICE.
007400*
007500* This program is part of the Applewood Computers Rating
007600* Consolidation job and is Copyright (c) Vincent B Coen,
007700* 2026 and later.  Distributed under the GNU General Public
007800* License.  See the file COPYING for details.
007900*****************************************************************
008000*
008100 ENVIRONMENT             DIVISION.
008200*=================================
008300*
008400 INPUT-OUTPUT            SECTION.
008500 FILE-CONTROL.
008600     copy "selprctl.cob".
008700*
008800 DATA                    DIVISION.
008900*=================================
009000*
009100 FILE                    SECTION.
009200*
009300     copy "fdprctl.cob".
009400*
009500 WORKING-STORAGE         SECTION.
009600*------------------------------
009700*
009800 77  Prog-Name               pic x(17) value "PR000 (1.0.04)".
009900*
010000     copy "wsprcall.cob".
010100*
010200*
010300 01  PR-Ctl-Status              pic xx.
010400     88  PR-Ctl-Ok                    value "00".
010500*
010600 01  WS-Err-Text-Local           pic x(80).
010700*
010800 01  WS-Known-Report-Name        pic x(20) value "average-rating".
010900 01  WS-Exit-Code                pic 9      comp value zero.
011000*
011100*    Run-parameter echo to SYSOUT, for the support desk when a job
011200*    is queried - "which report, which sort field, what limit".
011300*    Three positional views of the one 80-byte echo line, only one
011400*    ever built at a time, same idea as PR030's print-line group.
011500*
011600 01  WS-Ctl-Echo-Line             pic x(80).
011700 01  WS-Ctl-Echo-Report-View redefines WS-Ctl-Echo-Line.
011800     03  filler                    pic x(8).
011900     03  WS-Echo-Report-Value      pic x(20).
012000     03  filler                    pic x(52).
012100 01  WS-Ctl-Echo-Sort-View   redefines WS-Ctl-Echo-Line.
012200     03  filler                    pic x(8).
012300     03  WS-Echo-Sort-Value        pic x(10).
012400     03  filler                    pic x(62).
012500 01  WS-Ctl-Echo-Limit-View  redefines WS-Ctl-Echo-Line.
012600     03  filler                    pic x(8).
012700     03  WS-Echo-Limit-Value       pic zzzz9.
012800     03  filler                    pic x(67).
012900*
013000 PROCEDURE DIVISION.
013100*====================
013200*
013300 AA000-Main               SECTION.
013400*********************************
013500*
013600     move     spaces to PR-Calling-Data.
013700     move     "PR000" to PR-Called.
013800     set      PR-Not-Aborted to true.
013900     perform  AA005-Read-Control-Card thru AA005-Exit.
014000     if       PR-Not-Aborted
014100              perform AA010-Validate-Parameters thru AA010-Exit
014200     end-if.
014300     if       PR-Not-Aborted
014400              perform AA015-Echo-Parameters thru AA015-Exit
014500     end-if.
014600     if       PR-Not-Aborted
014700              perform AA020-Run-Chain thru AA020-Exit
014800     end-if.
014900     if       PR-Aborted
015000              move    1 to WS-Exit-Code
015100     else
015200              move    zero to WS-Exit-Code
015300     end-if.
015400     move     WS-Exit-Code to return-code.
015500     stop     run.
015600*
015700 AA000-Exit.  exit section.
015800*
015900 AA005-Read-Control-Card  SECTION.
016000**********************************
016100*
016200     open     input PR-Ctl-File.
016300     if       not PR-Ctl-Ok
016400              move  "Cannot open job control file" to WS-Err-Text-Local
016500              perform ZZ090-Abort thru ZZ090-Exit
016600              go to AA005-Exit
016700     end-if.
016800     read     PR-Ctl-File
016900              at end
017000              move  "Job control file is empty" to WS-Err-Text-Local
017100              perform ZZ090-Abort thru ZZ090-Exit
017200     end-read.
017300     close    PR-Ctl-File.
017400 AA005-Exit.  exit section.
017500*
017600 AA010-Validate-Parameters SECTION.
017700***********************************
017800*
017900*    "limit >= 0" needs no run-time test here - PR-Ctl-Row-Limit
018000*    is an unsigned COMP-3 field, so a negative card value could
018100*    never have got this far in the first place.
018200*
018300     if       PR-Ctl-File-Count = zero
018400              move  spaces to WS-Err-Text-Local
018500              string  "No input files provided. Use --files FILE"
018600                      delimited by size
018700                      " [FILE ...]." delimited by size
018800                      into WS-Err-Text-Local
018900              end-string
019000              perform ZZ090-Abort thru ZZ090-Exit
019100     end-if.
019200     if       PR-Not-Aborted
019300       and    PR-Ctl-Report-Name not = WS-Known-Report-Name
019400              move  spaces to WS-Err-Text-Local
019500              string  "Unknown report: '"     delimited by size
019600                      PR-Ctl-Report-Name      delimited by space
019700                      "'"                     delimited by size
019800                      into WS-Err-Text-Local
019900              end-string
020000              perform ZZ090-Abort thru ZZ090-Exit
020100     end-if.
020200     if       PR-Not-Aborted
020300              evaluate PR-Ctl-Sort-Field
020400                when    "brand"
020500                        continue
020600                when    "avg_rating"
020700                        continue
020800                when    "items"
020900                        continue
021000                when    other
021100                        move  spaces to WS-Err-Text-Local
021200                        string "Unknown sort field: '"  delimited by size
021300                               PR-Ctl-Sort-Field    delimited by space
021400                               "'"                  delimited by size
021500                               into WS-Err-Text-Local
021600                        end-string
021700                        perform ZZ090-Abort thru ZZ090-Exit
021800              end-evaluate
021900     end-if.
022000 AA010-Exit.  exit section.
022100*
022200 AA015-Echo-Parameters    SECTION.
022300**********************************
022400*
022500     move     spaces to WS-Ctl-Echo-Line.
022600     move     PR-Ctl-Report-Name to WS-Echo-Report-Value.
022700     display  "PR000 - report: " WS-Echo-Report-Value.
022800     move     spaces to WS-Ctl-Echo-Line.
022900     move     PR-Ctl-Sort-Field to WS-Echo-Sort-Value.
023000     display  "PR000 - sort field: " WS-Echo-Sort-Value.
023100     if       PR-Ctl-Limit-Is-Given
023200              move    spaces to WS-Ctl-Echo-Line
023300              move    PR-Ctl-Row-Limit to WS-Echo-Limit-Value
023400              display "PR000 - row limit: " WS-Echo-Limit-Value
023500     end-if.
023600 AA015-Exit.  exit section.
023700*
023800 AA020-Run-Chain          SECTION.
023900**********************************
024000*
024100     move     "PR000" to PR-Caller.
024200     call     "PR010" using PR-Calling-Data PR-Control-Record.
024300     if       PR-Not-Aborted
024400              call  "PR020" using PR-Calling-Data
024500     end-if.
024600     if       PR-Not-Aborted
024700              call  "PR030" using PR-Calling-Data PR-Control-Record
024800     end-if.
024900 AA020-Exit.  exit section.
025000*
025100 ZZ090-Abort.
025200     move     WS-Err-Text-Local to PR-Err-Text.
025300     call     "PR001" using PR-Calling-Data.
025400     set      PR-Aborted to true.
025500 ZZ090-Exit.  exit.
025600*
