000100*******************************************
000200*                                          *
000300*  Record Definition For Job Control       
000400*       (Parameter) File - PR system       
000500*     Read once at PR000 Start of Day      
000600*******************************************
000700* File size 2472 bytes - one record per run.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/01/26 vbc - Created - for Rating job control card.
001200* 11/01/26 vbc - Added PR-Ctl-Limit-Given switch, was zero-implied.
001300* 19/02/26 vbc - File name table widened 100 -> 120 chars for paths.
001400*
001500 01  PR-Control-Record.
001600     03  PR-Ctl-Report-Name    pic x(20).
001700     03  PR-Ctl-Sort-Field     pic x(10).
001800     03  PR-Ctl-Limit-Given    pic x.
001900         88  PR-Ctl-Limit-Is-Given        value "Y".
002000         88  PR-Ctl-Limit-Not-Given       value "N", space.
002100     03  PR-Ctl-Row-Limit      pic 9(5)   comp-3.
002200     03  PR-Ctl-File-Count     pic 99     comp.
002300     03  PR-Ctl-File-Table     occurs 1 to 20 times
002400                                depending on PR-Ctl-File-Count
002500                                indexed by PR-Ctl-File-Idx.
002600         05  PR-Ctl-File-Name  pic x(120).
002700     03  filler                pic x(30).
