000100* Select for Consolidated Product Work File.
000200* 04/01/26 vbc - Created.
000300 SELECT PR-Work-File  ASSIGN TO "PR-WORK-FILE"
000400        ORGANIZATION IS LINE SEQUENTIAL
000500        FILE STATUS  IS PR-Work-Status.
