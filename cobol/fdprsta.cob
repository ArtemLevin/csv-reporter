000100* FD for Brand Statistics Work File.
000200* 04/01/26 vbc - Created.
000300 FD  PR-Stat-File
000400     LABEL RECORDS ARE STANDARD.
000500 copy "wsprsta.cob".
