000100* Select for Product Catalogue Input File.
000200* Re-assigned (SET ENVIRONMENT) before each OPEN as PR010
000300* works its way down the file table from the control card.
000400* 04/01/26 vbc - Created.
000500 SELECT PR-Input-File ASSIGN TO "PR-INPUT-FILE"
000600        ORGANIZATION IS LINE SEQUENTIAL
000700        FILE STATUS  IS PR-Input-Status.
