000100*******************************************
000200*                                          *
000300*  Record Definition For Consolidated      
000400*   Product Work File - PR system          
000500*     Uses no key, read/written in order   
000600*     that PR010 merges the input files    
000700*******************************************
000800* File size 76 bytes.
000900*
001000* 04/01/26 vbc - Created - merged from wspyemp.cob field shapes.
001100* 15/01/26 vbc - Added Con-Rating-Flag 88-levels for valid/none.
001200*
001300 01  PR-Con-Record.
001400     03  Con-Name               pic x(40).
001500     03  Con-Brand              pic x(20).
001600     03  Con-Price              pic s9(7)v99  comp-3.
001700     03  Con-Rating-Flag        pic x.
001800         88  Con-Rating-Valid           value "Y".
001900         88  Con-Rating-None            value "N".
002000     03  Con-Rating             pic 9v99      comp-3.
002100     03  filler                 pic x(11).
