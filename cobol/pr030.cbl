000100 IDENTIFICATION          DIVISION.
000200*=================================
000300*
000400     PROGRAM-ID.         PR030.
000500     AUTHOR.             K A PARISH.
000600     INSTALLATION.       APPLEWOOD COMPUTERS.
000700     DATE-WRITTEN.       11/02/90.
000800     DATE-COMPILED.
000900     SECURITY.           SEE COPYRIGHT NOTICE BELOW.
001000*
001100*****************************************************************
001200*                                                                *
001300*         PR030  -  BRAND AVERAGE-RATING TABLE PRESENTER        *
001400*                                                                *
001500*   Sorts PR020's brand statistics by whichever of brand /      *
001600*   avg_rating / items the job control card names, applies      *
001700*   the row limit if one was given, and writes a github-style   *
001800*   columnar table to SYSOUT.                                   *
001900*                                                                *
002000*****************************************************************
002100*
002200*   Remarks.        A SORT key is a compile-time literal in
002300*                   COBOL, so the "chosen field" cannot be a
002400*                   single parameterized SORT - the three
002500*                   possible keys are three separate SORT
002600*                   statements picked by EVALUATE.  All three
002700*                   run descending; PR000 never asks for an
002800*                   ascending run.
002900*
003000*   Called Modules. PR001 (abort/report) - only reached via the
003100*                   EVALUATE's WHEN OTHER below, which is a
003200*                   defensive backstop only - PR000's own
003300*                   AA010-Validate-Parameters now rejects any
003400*                   sort field but brand/avg_rating/items before
003500*                   this module is ever CALLed.
003600*   Files Used.     PR-Stat-File (PR-STAT-FILE) - input, built
003700*                   by PR020.  PR-Rpt-File (SYSOUT) - output,
003800*                   the printed table.
003900*
004000* CHANGE LOG
004100* 11/02/90 kap - Written as the wholesale price-list job's
004200*               brand-subtotal print step (fixed column order,
004300*               no sort choice, no row limit).
004400* 08/07/94 kap - Added the row-limit card field - marketing
004500*               wanted a "top 20 brands" cut for the monthly
004600*               review meeting.
004700* 02/09/98 kap - Y2K: no date fields printed by this module.
004800* 04/01/26 vbc - 1.0.00 Reworked for the Brand Rating job - the
004900*               old quantity/value columns are gone, this now
005000*               prints brand / avg_rating / items and honours
005100*               a sort-field choice off the control card.
005200* 14/01/26 vbc - 1.0.01 Descending SORT confirmed for all three
005300*               fields per spec review, brand sort was
005400*               ascending by mistake in the first cut.
005500* 21/01/26 vbc - 1.0.02 Corrected the Called Modules remark above -
005600*               it claimed PR000 already validated the sort field,
005700*               which was not true until PR000 1.0.02; the WHEN
005800*               OTHER abort here is now a genuine backstop, not
005900*               the only check in the job.
006000* 21/01/26 vbc - 1.0.03 Dropped the WS-Todays-Date/WS-Date-Formats
006100*               block, no date is ever printed on this report.
006200*               WS-Separator-Line and WS-Detail-Line now REDEFINE
006300*               WS-Header-Line instead of each taking their own
006400*               45 bytes - only one of the three is ever live at
006500*               a time, so there was never a reason for three
006600*               separate slabs of storage.
006700*
006800*****************************************************************
006900* COPYRIGHT NOTICE.
007000*
007100* This program is part of the Applewood Computers Rating
007200* Consolidation job and is Copyright (c) Vincent B Coen,
007300* 2026 and later.  Distributed under the GNU General Public
007400* License.  See the file COPYING for details.
007500*****************************************************************
007600*
007700 ENVIRONMENT             DIVISION.
007800*=================================
007900*
008000 CONFIGURATION           SECTION.
008100 SPECIAL-NAMES.
008200     C01 IS TOP-OF-FORM.
008300*
008400 INPUT-OUTPUT            SECTION.
008500 FILE-CONTROL.
008600     copy "selprsta.cob".
008700     select   PR-Rpt-File  assign to "SYSOUT"
008800              organization line sequential
008900              file status  WS-Rpt-Status.
009000*
009100 DATA                    DIVISION.
009200*=================================
009300*
009400 FILE                    SECTION.
009500*
009600     copy "fdprsta.cob".
009700*
009800 FD  PR-Rpt-File
009900     label records are standard.
010000 01  PR-Rpt-Record.
010100     03  PR-Rpt-Line          pic x(45).
010200     03  filler               pic x(87).
010300*
010400 SD  PR-Sort-File.
010500 01  PR-Sort-Record.
010600     03  Srt-Brand              pic x(20).
010700     03  Srt-Rating-Sum         pic s9(7)v9(4) comp-3.
010800     03  Srt-Avg-Rating         pic 9v9999     comp-3.
010900     03  Srt-Items              pic 9(5)       comp-3.
011000     03  filler                 pic x(9).
011100*
011200 WORKING-STORAGE         SECTION.
011300*------------------------------
011400*
011500 77  Prog-Name               pic x(17) value "PR030 (1.0.03)".
011600*
011700*
011800 01  PR-Stat-Status            pic xx.
011900     88  PR-Stat-Ok                  value "00".
012000 01  WS-Rpt-Status              pic xx.
012100     88  PR-Rpt-Ok                   value "00".
012200*
012300 01  WS-EOF-Switch             pic x.
012400     88  PR-End-Of-Sort-File         value "Y".
012500     88  PR-Not-End-Of-Sort-File     value "N".
012600*
012700 01  WS-Rows-Printed           pic 9(5)   comp.
012800*
012900*    The header/separator/detail lines are three alternate views
013000*    of the one 45-byte print line - only one of the three is ever
013100*    live at a time (header once, separator once, detail per row),
013200*    so there is no need for three separate slabs of storage.
013300*
013400 01  WS-Header-Line.
013500     03  filler         pic x(2)  value "| ".
013600     03  WS-Hdr-Brand   pic x(20) value "brand".
013700     03  filler         pic x(3)  value " | ".
013800     03  WS-Hdr-Avg     pic x(10) value "avg_rating".
013900     03  filler         pic x(3)  value " | ".
014000     03  WS-Hdr-Items   pic x(5)  value "items".
014100     03  filler         pic x(2)  value " |".
014200*
014300 01  WS-Separator-Line redefines WS-Header-Line.
014400     03  WS-Sep-Bar-1   pic x(1).
014500     03  WS-Sep-Brand   pic x(22).
014600     03  WS-Sep-Bar-2   pic x(1).
014700     03  WS-Sep-Avg     pic x(12).
014800     03  WS-Sep-Bar-3   pic x(1).
014900     03  WS-Sep-Items   pic x(7).
015000     03  WS-Sep-Bar-4   pic x(1).
015100*
015200 01  WS-Detail-Line redefines WS-Header-Line.
015300     03  filler         pic x(2).
015400     03  WS-Det-Brand   pic x(20).
015500     03  filler         pic x(3).
015600     03  WS-Det-Avg     pic x(10) justified right.
015700     03  filler         pic x(3).
015800     03  WS-Det-Items   pic x(5)  justified right.
015900     03  filler         pic x(2).
016000*
016100 01  WS-Avg-Edited              pic 9.99.
016200 01  WS-Items-Edited            pic zzzz9.
016300*
016400 01  WS-Err-Text-Local          pic x(80).
016500*
016600 LINKAGE                 SECTION.
016700************************
016800*
016900 copy "wsprcall.cob".
017000 copy "wsprctl.cob".
017100*
017200 PROCEDURE DIVISION      USING PR-Calling-Data
017300                                PR-Control-Record.
017400*===============================================
017500*
017600 AA000-Main               SECTION.
017700*********************************
017800*
017900     move     "PR030"  to  PR-Called.
018000     set      PR-Not-Aborted to true.
018100     move     zero to WS-Rows-Printed.
018200     open     output PR-Rpt-File.
018300     write    PR-Rpt-Record from WS-Header-Line.
018400     move     "|"      to WS-Sep-Bar-1 WS-Sep-Bar-2 WS-Sep-Bar-3
018500                          WS-Sep-Bar-4.
018600     move     all "-" to WS-Sep-Brand WS-Sep-Avg WS-Sep-Items.
018700     write    PR-Rpt-Record from WS-Separator-Line.
018800     perform  AA020-Sort-Statistics thru AA020-Exit.
018900     close    PR-Rpt-File.
019000     goback.
019100*
019200 AA000-Exit.  exit section.
019300*
019400 AA020-Sort-Statistics    SECTION.
019500**********************************
019600*
019700     evaluate PR-Ctl-Sort-Field
019800       when    "brand"
019900               sort  PR-Sort-File
020000                     on descending key Srt-Brand
020100                     input procedure  is ZZ100-Release-Records
020200                     output procedure is ZZ200-Return-Records
020300       when    "avg_rating"
020400               sort  PR-Sort-File
020500                     on descending key Srt-Avg-Rating
020600                     input procedure  is ZZ100-Release-Records
020700                     output procedure is ZZ200-Return-Records
020800       when    "items"
020900               sort  PR-Sort-File
021000                     on descending key Srt-Items
021100                     input procedure  is ZZ100-Release-Records
021200                     output procedure is ZZ200-Return-Records
021300       when    other
021400               move  "Unknown sort field on control card"
021500                     to WS-Err-Text-Local
021600               perform ZZ090-Abort thru ZZ090-Exit
021700     end-evaluate.
021800 AA020-Exit.  exit section.
021900*
022000 ZZ100-Release-Records    SECTION.
022100**********************************
022200*
022300     open     input  PR-Stat-File.
022400     set      PR-Not-End-Of-Sort-File to true.
022500     perform  ZZ110-Release-One-Record
022600              until   PR-End-Of-Sort-File.
022700     close    PR-Stat-File.
022800 ZZ100-Exit.  exit section.
022900*
023000 ZZ110-Release-One-Record.
023100     read     PR-Stat-File
023200              at end
023300              set     PR-End-Of-Sort-File to true
023400              go to   ZZ110-Skip
023500     end-read.
023600     move     spaces         to  PR-Sort-Record.
023700     move     Sta-Brand      to  Srt-Brand.
023800     move     Sta-Rating-Sum to  Srt-Rating-Sum.
023900     move     Sta-Avg-Rating to  Srt-Avg-Rating.
024000     move     Sta-Items      to  Srt-Items.
024100     release  PR-Sort-Record.
024200 ZZ110-Skip.
024300*
024400 ZZ200-Return-Records     SECTION.
024500**********************************
024600*
024700     set      PR-Not-End-Of-Sort-File to true.
024800     perform  ZZ210-Return-One-Record
024900              until   PR-End-Of-Sort-File
025000                   or (PR-Ctl-Limit-Is-Given
025100                       and WS-Rows-Printed >= PR-Ctl-Row-Limit).
025200 ZZ200-Exit.  exit section.
025300*
025400 ZZ210-Return-One-Record.
025500     return   PR-Sort-File
025600              at end
025700              set     PR-End-Of-Sort-File to true
025800              go to   ZZ210-Skip
025900     end-return.
026000     perform  ZZ060-Format-Detail-Line thru ZZ060-Exit.
026100     write    PR-Rpt-Record from WS-Detail-Line.
026200     add      1 to WS-Rows-Printed.
026300 ZZ210-Skip.
026400*
026500 ZZ060-Format-Detail-Line.
026600*    Rounding half-up to 2 decimals happens here, and only
026700*    here - Srt-Avg-Rating still carries 4-decimal precision
026800*    from PR020's sum / count division.
026900     move     spaces to WS-Detail-Line.
027000     move     Srt-Brand to WS-Det-Brand.
027100     compute  WS-Avg-Edited rounded = Srt-Avg-Rating.
027200     move     WS-Avg-Edited to WS-Det-Avg.
027300     move     Srt-Items     to WS-Items-Edited.
027400     move     WS-Items-Edited to WS-Det-Items.
027500 ZZ060-Exit.  exit.
027600*
027700 ZZ090-Abort.
027800     move     WS-Err-Text-Local to PR-Err-Text.
027900     call     "PR001" using PR-Calling-Data.
028000     set      PR-Aborted to true.
028100 ZZ090-Exit.  exit.
028200*
