000100 IDENTIFICATION          DIVISION.
000200*=================================
000300*
000400     PROGRAM-ID.         PR005.
000500     AUTHOR.             R T MERCER.
000600     INSTALLATION.       APPLEWOOD COMPUTERS.
000700     DATE-WRITTEN.       14/06/84.
000800     DATE-COMPILED.
000900     SECURITY.           SEE COPYRIGHT NOTICE BELOW.
001000*
001100*****************************************************************
001200*                                                                *
001300*           PR005  -  PRODUCT RATING FIELD NORMALIZER           *
001400*                                                                *
001500*   Common CALLed edit routine shared by PR010 (and by any      *
001600*   later PR module that needs the same field rules) so the     *
001700*   brand/price/rating editing lives in exactly one place.      *
001800*                                                                *
001900*****************************************************************
002000*
002100*   Remarks.        Normalizes/validates one raw text field at
002200*                   a time, selected by PR-Norm-Function :
002300*                     1 = Product Name    (trim, non-blank)
002400*                     2 = Brand           (trim/collapse/lower)
002500*                     3 = Price           (currency-tolerant)
002600*                     4 = Rating          (na/none allowed)
002700*
002800*   Called Modules. None.
002900*   Files Used.     None - pure edit routine, no I-O of its own.
003000*
003100* CHANGE LOG
003200* 14/06/84 rtm - Written as the wholesale price-list edit
003300*               routine for the old PR catalogue print job.
003400* 02/09/85 rtm - Added the blank-line skip on trailing records.
003500* 21/03/87 jgh - Currency symbol strip widened for the new
003600*               supplier price sheets (GBP and USD mixed).
003700* 09/11/89 jgh - Decimal comma accepted for European suppliers.
003800* 17/07/92 kap - Cleanup pass, no functional change.
003900* 30/08/98 kap - Y2K: date-format working-storage widened to
004000*               ccyy throughout; no 2-digit year math left in
004100*               this module.
004200* 04/01/26 vbc - 1.0.00 Reworked in full for the Brand Rating
004300*               Consolidation job; old price-list-only edits
004400*               dropped, brand/price/rating/name functions
004500*               added, obsoletes the standalone price routine.
004600* 11/01/26 vbc - 1.0.01 Price scan was dropping a leading zero
004700*               on the fraction part (".05" read as ".5").
004800* 18/01/26 dlc - 1.0.02 Rating missing-value token list widened
004900*               to match "n/a" with the slash.
005000* 21/01/26 vbc - 1.0.03 A negative rating (e.g. "-1.00") was being
005100*               reported as "Invalid rating" - it is a perfectly
005200*               parseable number, just out of range, so it now goes
005300*               through the same [0,5] range test as an over-5 value
005400*               and gets the "Rating out of range" text instead.
005500* 21/01/26 vbc - 1.0.04 Dropped the WS-Todays-Date/WS-Date-Formats
005600*               block - not one field in it was ever moved to or
005700*               tested by this module, it was dead weight left
005800*               over from the ACAS common copy.  CLASS
005900*               PR-DIGIT-CLASS stays, this one earns its keep in
006000*               CC050-Scan-Numeric-Text.
006100*
006200*****************************************************************
006300* COPYRIGHT NOTICE.
006400*
006500* This program is part of the Applewood Computers Rating
006600* Consolidation job and is Copyright (c) Vincent B Coen,
006700* 2026 and later.  Distributed under the GNU General Public
006800* License.  See the file COPYING for details.
006900*****************************************************************
007000*
007100 ENVIRONMENT             DIVISION.
007200*=================================
007300*
007400 CONFIGURATION           SECTION.
007500 SPECIAL-NAMES.
007600     CLASS PR-DIGIT-CLASS   IS "0" THRU "9".
007700*
007800 INPUT-OUTPUT            SECTION.
007900 FILE-CONTROL.
008000*    No files - edit routine only.
008100*
008200 DATA                    DIVISION.
008300*=================================
008400*
008500 FILE                    SECTION.
008600*    No files - edit routine only.
008700*
008800 WORKING-STORAGE         SECTION.
008900*------------------------------
009000*
009100 77  Prog-Name               pic x(17) value "PR005 (1.0.04)".
009200*
009300*
009400 01  WS-Scratch-Text          pic x(80).
009500 01  WS-Clean-Text            pic x(80).
009600 01  WS-Upper-Text            pic x(80).
009700*
009800 01  WS-Scan-Vars.
009900     03  WS-First-Pos         pic 99      comp.
010000     03  WS-Last-Pos          pic 99      comp.
010100     03  WS-Scan-Idx          pic 99      comp.
010200     03  WS-Out-Idx           pic 99      comp.
010300     03  WS-Trim-Len          pic 99      comp.
010400     03  WS-One-Char          pic x.
010500     03  WS-Prev-Char         pic x.
010600     03  WS-Prev-Was-Space    pic x.
010700         88  Prev-Was-Space          value "Y".
010800         88  Prev-Was-Not-Space      value "N".
010900*
011000 01  WS-Numeric-Scan.
011100     03  WS-Sign-Switch       pic x.
011200         88  Value-Is-Negative       value "Y".
011300         88  Value-Is-Positive       value "N".
011400     03  WS-Dot-Switch        pic x.
011500         88  Dot-Seen                value "Y".
011600         88  Dot-Not-Seen            value "N".
011700     03  WS-Bad-Char-Switch   pic x.
011800         88  Bad-Char-Found          value "Y".
011900         88  No-Bad-Char             value "N".
012000     03  WS-Missing-Found-Sw  pic x.
012100         88  Missing-Value-Found     value "Y".
012200         88  Missing-Value-Not-Found value "N".
012300     03  WS-Digit-Count-Int   pic 99      comp.
012400     03  WS-Digit-Count-Frac  pic 99      comp.
012500     03  WS-Digits-Seen       pic 99      comp.
012600     03  WS-Integer-Part      pic 9(9)    comp-3.
012700     03  WS-Fraction-Part     pic 99      comp-3.
012800     03  WS-Fraction-Digit    pic 9       comp-3.
012900     03  WS-Rating-Check      pic s9(9)v99  comp-3.
013000*
013100 01  WS-Missing-Value-Table.
013200     03  filler                pic x(6)  value "NA    ".
013300     03  filler                pic x(6)  value "N/A   ".
013400     03  filler                pic x(6)  value "NONE  ".
013500     03  filler                pic x(6)  value "NULL  ".
013600 01  WS-Missing-Value-Redef redefines WS-Missing-Value-Table.
013700     03  WS-Missing-Value    occurs 4 times
013800                              pic x(6).
013900 01  WS-Missing-Value-Idx      pic 9       comp.
014000*
014100 LINKAGE                 SECTION.
014200************************
014300*
014400 copy "wsprnorm.cob".
014500*
014600 PROCEDURE DIVISION      USING PR-Norm-Linkage.
014700*===============================================
014800*
014900 AA000-Main               SECTION.
015000*********************************
015100*
015200     set      PR-Norm-Ok    to  true.
015300     move     spaces        to  PR-Norm-Error-Text.
015400     evaluate true
015500       when    PR-Norm-Fn-Name
015600               perform  BB040-Check-Name    thru  BB040-Exit
015700       when    PR-Norm-Fn-Brand
015800               perform  BB010-Normalize-Brand thru  BB010-Exit
015900       when    PR-Norm-Fn-Price
016000               perform  BB020-Parse-Price   thru  BB020-Exit
016100       when    PR-Norm-Fn-Rating
016200               perform  BB030-Parse-Rating  thru  BB030-Exit
016300     end-evaluate.
016400     goback.
016500*
016600 AA000-Exit.  exit section.
016700*
016800 BB010-Normalize-Brand    SECTION.
016900**********************************
017000*
017100*    normalize_brand(raw): trim, collapse internal runs of
017200*    blanks to one, fold to lower case, empty result = error.
017300*
017400     move     PR-Norm-Raw-Text  to  WS-Scratch-Text.
017500     perform  CC010-Trim-Scratch thru CC010-Exit.
017600     move     spaces        to  WS-Clean-Text.
017700     move     zero          to  WS-Out-Idx.
017800     set      Prev-Was-Space to true.
017900     perform  BB011-Collapse-Spaces  thru  BB011-Exit
018000              varying WS-Scan-Idx from 1 by 1
018100              until   WS-Scan-Idx > WS-Trim-Len.
018200     inspect  WS-Clean-Text converting
018300              "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
018400           to "abcdefghijklmnopqrstuvwxyz".
018500     if       WS-Clean-Text = spaces
018600              set     PR-Norm-Error  to true
018700              move    "Empty brand after normalization"
018800                      to PR-Norm-Error-Text
018900     else
019000              move    WS-Clean-Text to PR-Norm-Out-Text
019100     end-if.
019200 BB010-Exit.  exit section.
019300*
019400 BB011-Collapse-Spaces.
019500     move     WS-Scratch-Text (WS-Scan-Idx:1) to WS-One-Char.
019600     if       WS-One-Char = space
019700              if      Prev-Was-Not-Space
019800                      add    1 to WS-Out-Idx
019900                      move   space to WS-Clean-Text (WS-Out-Idx:1)
020000              end-if
020100              set     Prev-Was-Space to true
020200     else
020300              add      1 to WS-Out-Idx
020400              move     WS-One-Char to WS-Clean-Text (WS-Out-Idx:1)
020500              set      Prev-Was-Not-Space to true
020600     end-if.
020700 BB011-Exit.  exit.
020800*
020900 BB020-Parse-Price        SECTION.
021000**********************************
021100*
021200*    parse_price(raw): strip currency/letters and thousands
021300*    separators, "," becomes the decimal point, then edit as
021400*    an unsigned decimal to two places.  See CC050 for the
021500*    shared digit-scanning logic also used by BB030.
021600*
021700     move     PR-Norm-Raw-Text  to  WS-Scratch-Text.
021800     perform  CC010-Trim-Scratch thru CC010-Exit.
021900     if       WS-Trim-Len = zero
022000              set     PR-Norm-Error to true
022100              move    "Price is empty" to PR-Norm-Error-Text
022200              go to   BB020-Exit
022300     end-if.
022400     perform  CC020-Strip-To-Digits-Dot-Comma-Sign thru CC020-Exit.
022500     inspect  WS-Clean-Text replacing all "," by ".".
022600     perform  CC050-Scan-Numeric-Text thru CC050-Exit.
022700     if       Bad-Char-Found or WS-Digits-Seen = zero
022800              set     PR-Norm-Error to true
022900              move    "Invalid price" to PR-Norm-Error-Text
023000              go to   BB020-Exit
023100     end-if.
023200     if       Value-Is-Negative
023300              set     PR-Norm-Error to true
023400              move    "Negative price is not allowed"
023500                      to PR-Norm-Error-Text
023600              go to   BB020-Exit
023700     end-if.
023800     compute  PR-Norm-Out-Price rounded =
023900              WS-Integer-Part + (WS-Fraction-Part / 100).
024000 BB020-Exit.  exit section.
024100*
024200 BB030-Parse-Rating       SECTION.
024300**********************************
024400*
024500*    parse_rating(raw): blank or a missing-value token means
024600*    "no rating" and is not an error; otherwise "," becomes
024700*    the decimal point and the value must fall in [0.00,5.00].
024800*
024900     set      PR-Norm-Rating-Was-None to true.
025000     set      Missing-Value-Not-Found to true.
025100     move     PR-Norm-Raw-Text  to  WS-Scratch-Text.
025200     perform  CC010-Trim-Scratch thru CC010-Exit.
025300     if       WS-Trim-Len = zero
025400              go to   BB030-Exit
025500     end-if.
025600     move     spaces  to  WS-Upper-Text.
025700     move     WS-Scratch-Text (WS-First-Pos:WS-Trim-Len)
025800                       to  WS-Upper-Text (1:WS-Trim-Len).
025900     inspect  WS-Upper-Text converting
026000              "abcdefghijklmnopqrstuvwxyz"
026100           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026200     perform  BB031-Check-Missing-Token
026300              varying WS-Missing-Value-Idx from 1 by 1
026400              until   WS-Missing-Value-Idx > 4
026500                   or Missing-Value-Found.
026600     if       Missing-Value-Found
026700              go to    BB030-Exit
026800     end-if.
026900     move     spaces  to  WS-Clean-Text.
027000     move     WS-Scratch-Text (WS-First-Pos:WS-Trim-Len)
027100                       to WS-Clean-Text (1:WS-Trim-Len).
027200     inspect  WS-Clean-Text (1:WS-Trim-Len)
027300              replacing all "," by ".".
027400     perform  CC050-Scan-Numeric-Text thru CC050-Exit.
027500     if       Bad-Char-Found or WS-Digits-Seen = zero
027600              set     PR-Norm-Error to true
027700              move    "Invalid rating" to PR-Norm-Error-Text
027800              go to   BB030-Exit
027900     end-if.
028000     compute  WS-Rating-Check rounded =
028100              WS-Integer-Part + (WS-Fraction-Part / 100).
028200     if       Value-Is-Negative
028300              compute WS-Rating-Check = zero - WS-Rating-Check
028400     end-if.
028500     if       WS-Rating-Check > 5  or  WS-Rating-Check < 0
028600              set     PR-Norm-Error to true
028700              move    "Rating out of range [0, 5]"
028800                      to PR-Norm-Error-Text
028900     else
029000              move    WS-Rating-Check to PR-Norm-Out-Rating
029100              set     PR-Norm-Rating-Was-Given to true
029200     end-if.
029300 BB030-Exit.  exit section.
029400*
029500 BB031-Check-Missing-Token.
029600     if       WS-Upper-Text (1:6) =
029700              WS-Missing-Value (WS-Missing-Value-Idx)
029800              set      Missing-Value-Found to true.
029900*
030000 BB040-Check-Name         SECTION.
030100**********************************
030200*
030300*    Product name must be non-blank after trimming.
030400*
030500     move     PR-Norm-Raw-Text  to  WS-Scratch-Text.
030600     perform  CC010-Trim-Scratch thru CC010-Exit.
030700     if       WS-Trim-Len = zero
030800              set     PR-Norm-Error to true
030900              move    "Empty product name" to PR-Norm-Error-Text
031000     else
031100              move    spaces to PR-Norm-Out-Text
031200              move    WS-Scratch-Text (WS-First-Pos:WS-Trim-Len)
031300                              to PR-Norm-Out-Text (1:WS-Trim-Len)
031400     end-if.
031500 BB040-Exit.  exit section.
031600*
031700 CC010-Trim-Scratch.
031800*********************
031900*
032000*    Finds the first and last non-space bytes of WS-Scratch-Text,
032100*    leaving WS-First-Pos/WS-Trim-Len set (WS-Trim-Len = zero
032200*    means the field was all spaces).
032300*
032400     move     1     to WS-First-Pos.
032500     move     zero  to WS-Last-Pos.
032600     move     zero  to WS-Trim-Len.
032700     perform  CC011-Scan-First
032800              varying WS-Scan-Idx from 1 by 1
032900              until   WS-Scan-Idx > 80
033000                   or WS-Last-Pos not = zero.
033100     if       WS-First-Pos > 0 and WS-Last-Pos > zero
033200              compute WS-Trim-Len = WS-Last-Pos - WS-First-Pos + 1.
033300 CC010-Exit.  exit.
033400*
033500 CC011-Scan-First.
033600     if       WS-Scratch-Text (WS-Scan-Idx:1) not = space
033700              move     WS-Scan-Idx to WS-First-Pos
033800              perform  CC012-Scan-Last
033900              move     1 to WS-Last-Pos
034000              move     WS-Trim-Len to WS-Last-Pos.
034100*
034200 CC012-Scan-Last.
034300     move     WS-First-Pos to WS-Trim-Len.
034400     perform  CC013-Scan-Last-Loop
034500              varying WS-Scan-Idx from 80 by -1
034600              until   WS-Scan-Idx < WS-First-Pos
034700                   or WS-Trim-Len not = WS-First-Pos.
034800*
034900 CC013-Scan-Last-Loop.
035000     if       WS-Scratch-Text (WS-Scan-Idx:1) not = space
035100              move     WS-Scan-Idx to WS-Trim-Len.
035200*
035300 CC020-Strip-To-Digits-Dot-Comma-Sign.
035400***************************************
035500*
035600*    Copies only 0-9 . , - from the trimmed text, dropping
035700*    currency symbols, letters and any thousands-separator
035800*    spaces or underscores (they simply are not in the
035900*    keep-list and so disappear from WS-Clean-Text).
036000*
036100     move     spaces to WS-Clean-Text.
036200     move     zero   to WS-Out-Idx.
036300     perform  CC021-Strip-One-Char
036400              varying WS-Scan-Idx from WS-First-Pos by 1
036500              until   WS-Scan-Idx > WS-Last-Pos.
036600 CC020-Exit.  exit.
036700*
036800 CC021-Strip-One-Char.
036900     move     WS-Scratch-Text (WS-Scan-Idx:1) to WS-One-Char.
037000     if       WS-One-Char is PR-DIGIT-CLASS
037100           or WS-One-Char = "." or WS-One-Char = ","
037200           or WS-One-Char = "-"
037300              add      1 to WS-Out-Idx
037400              move     WS-One-Char to WS-Clean-Text (WS-Out-Idx:1).
037500*
037600 CC050-Scan-Numeric-Text.
037700**************************
037800*
037900*    Shared scan of WS-Clean-Text (already stripped/comma-
038000*    replaced) into WS-Integer-Part / WS-Fraction-Part, with
038100*    WS-Sign-Switch and WS-Bad-Char-Switch set on the way.
038200*    An optional leading "-" is the only place a sign may
038300*    appear; a second "." or any leftover character trips
038400*    WS-Bad-Char-Switch.
038500*
038600     set      Value-Is-Positive to true.
038700     set      Dot-Not-Seen      to true.
038800     set      No-Bad-Char       to true.
038900     move     zero to WS-Integer-Part WS-Fraction-Part.
039000     move     zero to WS-Digit-Count-Int WS-Digit-Count-Frac.
039100     move     zero to WS-Digits-Seen.
039200     perform  CC051-Scan-One-Char
039300              varying WS-Scan-Idx from 1 by 1
039400              until   WS-Scan-Idx > 80
039500                   or (WS-Clean-Text (WS-Scan-Idx:1) = space
039600                       and WS-Scan-Idx > 1
039700                       and WS-Clean-Text (WS-Scan-Idx - 1:1) = space).
039800 CC050-Exit.  exit.
039900*
040000 CC051-Scan-One-Char.
040100     move     WS-Clean-Text (WS-Scan-Idx:1) to WS-One-Char.
040200     evaluate true
040300       when    WS-One-Char = space
040400               continue
040500       when    WS-One-Char = "-" and WS-Scan-Idx = 1
040600               set     Value-Is-Negative to true
040700       when    WS-One-Char = "." and Dot-Not-Seen
040800               set     Dot-Seen to true
040900       when    WS-One-Char = "." and Dot-Seen
041000               set     Bad-Char-Found to true
041100       when    WS-One-Char is PR-DIGIT-CLASS and Dot-Not-Seen
041200               compute WS-Integer-Part =
041300                       WS-Integer-Part * 10 + WS-One-Char
041400               add     1 to WS-Digits-Seen
041500       when    WS-One-Char is PR-DIGIT-CLASS and Dot-Seen
041600               add     1 to WS-Digit-Count-Frac
041700               add     1 to WS-Digits-Seen
041800               if      WS-Digit-Count-Frac = 1
041900                       compute WS-Fraction-Part = WS-One-Char * 10
042000               else
042100                  if   WS-Digit-Count-Frac = 2
042200                       compute WS-Fraction-Part =
042300                               WS-Fraction-Part + WS-One-Char
042400                  end-if
042500               end-if
042600       when    other
042700               set     Bad-Char-Found to true
042800     end-evaluate.
042900*
