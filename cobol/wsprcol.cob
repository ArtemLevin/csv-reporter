000100* Header-column parse scratch for the Product Catalogue reader.
000200* Built once per file by AA020-Map-Header, used by every
000300* ZZ040/ZZ050/ZZ060/ZZ070-Edit-* paragraph for every data row -
000400* this is WORKING-STORAGE, not part of any FD record area, so a
000500* later READ cannot overwrite it out from under the edit routines.
000600*
000700* 21/01/26 vbc - Moved here from wsprin.cob (was a second 01 under
000800*               PR-Input-File's own FD - a READ into the FD's one
000900*               record area was free to blast this away between
001000*               the header row and the first data row).
001100*
001200 01  PR-Input-Columns.
001300     03  PR-Col-Count           pic 99     comp.
001400     03  PR-Col-Table   occurs 1 to 10 times
001500                         depending on PR-Col-Count
001600                         indexed by PR-Col-Idx.
001700         05  PR-Col-Value       pic x(80).
001800     03  PR-Col-Name-Pos        pic 99     comp.
001900     03  PR-Col-Brand-Pos       pic 99     comp.
002000     03  PR-Col-Price-Pos       pic 99     comp.
002100     03  PR-Col-Rating-Pos      pic 99     comp.
002200     03  filler                 pic x(12).
