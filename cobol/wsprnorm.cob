000100* Linkage passed PR010 -> PR005 (field normalizer) per call.
000200* PR-Norm-Function selects which edit PR005 is to perform.
000300*
000400* 04/01/26 vbc - Created.
000500* 18/01/26 vbc - Widened PR-Norm-Error-Text 25 -> 40, was
000600*                truncating the thousands-separator message.
000700*
000800 01  PR-Norm-Linkage.
000900     03  PR-Norm-Function      pic 9.
001000         88  PR-Norm-Fn-Name          value 1.
001100         88  PR-Norm-Fn-Brand         value 2.
001200         88  PR-Norm-Fn-Price         value 3.
001300         88  PR-Norm-Fn-Rating        value 4.
001400     03  PR-Norm-Raw-Text       pic x(80).
001500     03  PR-Norm-Out-Text       pic x(40).
001600     03  PR-Norm-Out-Price      pic s9(7)v99  comp-3.
001700     03  PR-Norm-Out-Rating     pic 9v99      comp-3.
001800     03  PR-Norm-Rating-Given   pic x.
001900         88  PR-Norm-Rating-Was-Given  value "Y".
002000         88  PR-Norm-Rating-Was-None   value "N".
002100     03  PR-Norm-Error-Switch   pic x.
002200         88  PR-Norm-Error             value "Y".
002300         88  PR-Norm-Ok                value "N".
002400     03  PR-Norm-Error-Text     pic x(40).
