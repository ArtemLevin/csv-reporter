000100* Select for Job Control (Parameter) File.
000200* 04/01/26 vbc - Created.
000300 SELECT PR-Ctl-File   ASSIGN TO "PR-CTL-FILE"
000400        ORGANIZATION IS LINE SEQUENTIAL
000500        FILE STATUS  IS PR-Ctl-Status.
