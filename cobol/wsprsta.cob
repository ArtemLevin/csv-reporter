000100*******************************************
000200*                                          *
000300*  Record Definition For Brand             
000400*   Statistics Work File - PR system       
000500*     One record per brand, first-seen     
000600*     order out of PR020, re-sorted        
000700*     by PR030 per the job control card    
000800*******************************************
000900* File size 30 bytes.
001000*
001100* 04/01/26 vbc - Created.
001200* 13/01/26 vbc - Sta-Avg-Rating widened 9V99 -> 9V9999, was
001300*               losing precision before PR030 does its own
001400*               half-up round at display time.
001500*
001600 01  PR-Sta-Record.
001700     03  Sta-Brand              pic x(20).
001800     03  Sta-Rating-Sum         pic s9(7)v9(4) comp-3.
001900     03  Sta-Avg-Rating         pic 9v9999     comp-3.
002000     03  Sta-Items              pic 9(5)       comp-3.
002100     03  filler                 pic x(9).
