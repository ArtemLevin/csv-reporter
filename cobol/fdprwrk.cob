000100* FD for Consolidated Product Work File.
000200* 04/01/26 vbc - Created.
000300 FD  PR-Work-File
000400     LABEL RECORDS ARE STANDARD.
000500 copy "wsprcon.cob".
