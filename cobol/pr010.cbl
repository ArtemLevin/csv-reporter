000100 IDENTIFICATION          DIVISION.
000200*=================================
000300*
000400     PROGRAM-ID.         PR010.
000500     AUTHOR.             R T MERCER.
000600     INSTALLATION.       APPLEWOOD COMPUTERS.
000700     DATE-WRITTEN.       02/05/83.
000800     DATE-COMPILED.
000900     SECURITY.           SEE COPYRIGHT NOTICE BELOW.
001000*
001100*****************************************************************
001200*                                                                *
001300*         PR010  -  PRODUCT CATALOGUE READER/VALIDATOR          *
001400*                                                                *
001500*   Reads each catalogue file named on the job control card in  *
001600*   turn, maps its header row to the four required columns,     *
001700*   edits every data row through PR005 and appends the result   *
001800*   to the one consolidated work file for PR020 to summarize.   *
001900*                                                                *
002000*****************************************************************
002100*
002200*   Remarks.        Any bad file, bad header or bad data row
002300*                   is fatal - PR001 is CALLed with the text
002400*                   and PR-Aborted is set on the way back to
002500*                   PR000, which stops the run at that point.
002600*
002700*   Called Modules. PR001 (abort/report), PR005 (field edits).
002800*   Files Used.     PR-Input-File (PR-INPUT-FILE, re-assigned
002900*                   per file via SET ENVIRONMENT), PR-Work-File
003000*                   (PR-WORK-FILE) - output, one record written
003100*                   per good data row, across all input files.
003200*
003300* CHANGE LOG
003400* 02/05/83 rtm - Written as the wholesale price-list job's card
003500*               reader (fixed columns, no header row at all).
003600* 30/07/86 jgh - Bad-card count no longer capped at 50, job now
003700*               aborts on the first one as the supplier feeds
003800*               grew too large to eyeball a fault list.
003900* 12/03/90 kap - Added the multi-supplier-file loop, was single
004000*               file only up to this release.
004100* 04/09/98 kap - Y2K: no 2-digit years read from these cards,
004200*               banner comment updated only.
004300* 04/01/26 vbc - 1.0.00 Reworked for the Brand Rating job - the
004400*               whole fixed-column card layout is gone, this
004500*               now reads delimited text with a header row and
004600*               calls PR005 for every field.
004700* 15/01/26 vbc - 1.0.01 Line number in the abort text was one
004800*               low against the source file - header is now
004900*               counted as line 1, matching most editors.
005000* 21/01/26 vbc - 1.0.02 PR-Input-Columns (the header->column map
005100*               AA020-Map-Header builds and every ZZ0nn-Edit-*
005200*               paragraph relies on) moved out of PR-Input-File's
005300*               own FD into WORKING-STORAGE - it shared the FD's
005400*               record area with PR-Input-Record, so the first
005500*               data-row READ was overwriting it.
005600* 21/01/26 vbc - 1.0.03 Dropped the WS-Todays-Date/WS-Date-Formats
005700*               block and CLASS PR-ALPHA-CLASS - the header-match
005800*               logic in ZZ030 already does its own compare, no
005900*               paragraph in this module ever tested an alpha
006000*               class or moved a date field.
006100* 21/01/26 vbc - 1.0.04 Added the per-file and per-job row-count
006200*               echoes below - the run log used to say nothing
006300*               between "file opened" and "file closed", operations
006400*               had no way to tell a short file from a stalled one.
006500*
006600*****************************************************************
006700* COPYRIGHT NOTICE.
006800*
006900* This program is part of the Applewood Computers Rating
007000* Consolidation job and is Copyright (c) Vincent B Coen,
007100* 2026 and later.  Distributed under the GNU General Public
007200* License.  See the file COPYING for details.
007300*****************************************************************
007400*
007500 ENVIRONMENT             DIVISION.
007600*=================================
007700*
007800 INPUT-OUTPUT            SECTION.
007900 FILE-CONTROL.
008000     copy "selprin.cob".
008100     copy "selprwrk.cob".
008200*
008300 DATA                    DIVISION.
008400*=================================
008500*
008600 FILE                    SECTION.
008700*
008800     copy "fdprin.cob".
008900     copy "fdprwrk.cob".
009000*
009100 WORKING-STORAGE         SECTION.
009200*------------------------------
009300*
009400 77  Prog-Name               pic x(17) value "PR010 (1.0.04)".
009500*
009600*
009700 01  WS-File-Status-Codes.
009800     03  PR-Input-Status       pic xx.
009900         88  PR-Input-Ok             value "00".
010000         88  PR-Input-At-Eof         value "10".
010100     03  PR-Work-Status        pic xx.
010200         88  PR-Work-Ok              value "00".
010300*
010400     copy "wsprcol.cob".
010500*
010600 01  WS-Run-Vars.
010700     03  WS-Line-Number        pic 9(7)   comp.
010800     03  WS-File-Name-Len      pic 999    comp.
010900     03  WS-Scan-Idx           pic 999    comp.
011000     03  WS-Field-Start        pic 999    comp.
011100     03  WS-Header-Idx         pic 99     comp.
011200     03  WS-EOF-Switch         pic x.
011300         88  PR-End-Of-File          value "Y".
011400         88  PR-Not-End-Of-File      value "N".
011500     03  WS-One-Char           pic x.
011600     03  WS-File-Row-Count     pic 9(7)   comp.
011700     03  WS-Job-Row-Count      pic 9(7)   comp.
011800*
011900 01  WS-File-Name-Work         pic x(120).
012000*
012100*    Per-file and per-job row-count echoes to SYSOUT - two views
012200*    of one line and a second, separate one-view line, only one
012300*    of the three ever built at a time.
012400*
012500 01  WS-File-Diag-Line             pic x(80).
012600 01  WS-File-Diag-Name-View redefines WS-File-Diag-Line.
012700     03  filler                    pic x(8).
012800     03  WS-File-Diag-Name-Value   pic x(60).
012900     03  filler                    pic x(12).
013000 01  WS-File-Diag-Rows-View redefines WS-File-Diag-Line.
013100     03  filler                    pic x(40).
013200     03  WS-File-Diag-Rows-Value   pic zzzzzz9.
013300     03  filler                    pic x(33).
013400*
013500 01  WS-Job-Diag-Line              pic x(80).
013600 01  WS-Job-Diag-View redefines WS-Job-Diag-Line.
013700     03  filler                    pic x(30).
013800     03  WS-Job-Diag-Value         pic zzzzzz9.
013900     03  filler                    pic x(43).
014000*
014100 01  WS-Upper-Col-Value        pic x(80).
014200 01  WS-Col-Trimmed            pic x(80).
014300 01  WS-Col-Scan.
014400     03  WS-Col-First-Pos      pic 999    comp.
014500     03  WS-Col-Last-Pos       pic 999    comp.
014600     03  WS-Col-Value-Len      pic 999    comp.
014700*
014800 01  WS-Row-Fields.
014900     03  WS-Row-Name           pic x(40).
015000     03  WS-Row-Brand          pic x(20).
015100     03  WS-Row-Price          pic s9(7)v99  comp-3.
015200     03  WS-Row-Rating-Flag    pic x.
015300         88  WS-Row-Rating-Was-Given value "Y".
015400         88  WS-Row-Rating-Was-None  value "N".
015500     03  WS-Row-Rating         pic 9v99      comp-3.
015600*
015700 01  WS-Err-Msg                pic x(80).
015800*
015900 01  WS-Line-No-Fmt.
016000     03  WS-Line-No-Edited     pic Z(6)9.
016100     03  WS-Line-No-Start      pic 9      comp.
016200*
016300 LINKAGE                 SECTION.
016400************************
016500*
016600 copy "wsprcall.cob".
016700 copy "wsprctl.cob".
016800*
016900 PROCEDURE DIVISION      USING PR-Calling-Data
017000                                PR-Control-Record.
017100*===============================================
017200*
017300 AA000-Main               SECTION.
017400*********************************
017500*
017600     move     "PR010"  to  PR-Called.
017700     set      PR-Not-Aborted to true.
017800     move     zero to WS-Job-Row-Count.
017900     open     output  PR-Work-File.
018000     perform  AA010-Process-One-File thru AA010-Exit
018100              varying PR-Ctl-File-Idx from 1 by 1
018200              until   PR-Ctl-File-Idx > PR-Ctl-File-Count
018300                   or PR-Aborted.
018400     close    PR-Work-File.
018500     if       not PR-Aborted
018600              move    spaces to WS-Job-Diag-Line
018700              move    WS-Job-Row-Count to WS-Job-Diag-Value
018800              display "PR010 - total rows written: "
018900                      WS-Job-Diag-Value
019000     end-if.
019100     goback.
019200*
019300 AA000-Exit.  exit section.
019400*
019500 AA010-Process-One-File   SECTION.
019600**********************************
019700*
019800     move     PR-Ctl-File-Name (PR-Ctl-File-Idx)
019900                       to WS-File-Name-Work.
020000     move     zero to WS-File-Row-Count.
020100     perform  ZZ010-Trim-File-Name thru ZZ010-Exit.
020200     set      environment "PR-INPUT-FILE"
020300              to WS-File-Name-Work (1:WS-File-Name-Len).
020400     open     input  PR-Input-File.
020500     if       not PR-Input-Ok
020600              string "Cannot open input file: "
020700                     WS-File-Name-Work (1:WS-File-Name-Len)
020800                     delimited by size into WS-Err-Msg
020900              perform ZZ090-Abort thru ZZ090-Exit
021000              go to   AA010-Exit
021100     end-if.
021200     perform  AA020-Map-Header thru AA020-Exit.
021300     if       not PR-Aborted
021400              set     PR-Not-End-Of-File to true
021500              move    1 to WS-Line-Number
021600              perform AA030-Process-Data-Records thru AA030-Exit
021700                      until PR-End-Of-File or PR-Aborted
021800     end-if.
021900     close    PR-Input-File.
022000     if       not PR-Aborted
022100              move    spaces to WS-File-Diag-Name-View
022200              move    WS-File-Name-Work (1:WS-File-Name-Len)
022300                      to WS-File-Diag-Name-Value
022400              display "PR010 - file: " WS-File-Diag-Name-Value
022500              move    spaces to WS-File-Diag-Rows-View
022600              move    WS-File-Row-Count to WS-File-Diag-Rows-Value
022700              display "PR010 - rows written: "
022800                      WS-File-Diag-Rows-Value
022900     end-if.
023000 AA010-Exit.  exit section.
023100*
023200 AA020-Map-Header         SECTION.
023300**********************************
023400*
023500*    First record of the file names the columns; match each
023600*    one case-insensitively (after trim) against name/brand/
023700*    price/rating.  Any of the four not found is fatal.
023800*
023900     read     PR-Input-File into PR-Input-Record
024000              at end
024100              string WS-File-Name-Work (1:WS-File-Name-Len)
024200                     ": empty catalogue file, no header row"
024300                     delimited by size into WS-Err-Msg
024400              perform ZZ090-Abort thru ZZ090-Exit
024500              go to   AA020-Exit
024600     end-read.
024700     perform  ZZ020-Split-Record thru ZZ020-Exit.
024800     move     zero to PR-Col-Name-Pos PR-Col-Brand-Pos
024900                       PR-Col-Price-Pos PR-Col-Rating-Pos.
025000     perform  ZZ030-Match-One-Header-Col
025100              varying WS-Header-Idx from 1 by 1
025200              until   WS-Header-Idx > PR-Col-Count.
025300     evaluate true
025400       when    PR-Col-Name-Pos   = zero
025500               move   spaces  to WS-Upper-Col-Value
025600               move   "name"   to WS-Upper-Col-Value (1:4)
025700               perform ZZ095-Missing-Column thru ZZ095-Exit
025800       when    PR-Col-Brand-Pos  = zero
025900               move   spaces  to WS-Upper-Col-Value
026000               move   "brand"  to WS-Upper-Col-Value (1:5)
026100               perform ZZ095-Missing-Column thru ZZ095-Exit
026200       when    PR-Col-Price-Pos  = zero
026300               move   spaces  to WS-Upper-Col-Value
026400               move   "price"  to WS-Upper-Col-Value (1:5)
026500               perform ZZ095-Missing-Column thru ZZ095-Exit
026600       when    PR-Col-Rating-Pos = zero
026700               move   spaces  to WS-Upper-Col-Value
026800               move   "rating" to WS-Upper-Col-Value (1:6)
026900               perform ZZ095-Missing-Column thru ZZ095-Exit
027000     end-evaluate.
027100 AA020-Exit.  exit section.
027200*
027300 ZZ030-Match-One-Header-Col.
027400     move     PR-Col-Value (WS-Header-Idx) to WS-Upper-Col-Value.
027500     perform  ZZ031-Trim-Upper thru ZZ031-Exit.
027600     if       WS-Col-Value-Len > zero
027700              evaluate WS-Upper-Col-Value (1:WS-Col-Value-Len)
027800                when    "NAME"
027900                        move  WS-Header-Idx to PR-Col-Name-Pos
028000                when    "BRAND"
028100                        move  WS-Header-Idx to PR-Col-Brand-Pos
028200                when    "PRICE"
028300                        move  WS-Header-Idx to PR-Col-Price-Pos
028400                when    "RATING"
028500                        move  WS-Header-Idx to PR-Col-Rating-Pos
028600              end-evaluate
028700     end-if.
028800*
028900 AA030-Process-Data-Records SECTION.
029000************************************
029100*
029200     read     PR-Input-File into PR-Input-Record
029300              at end
029400              set     PR-End-Of-File to true
029500              go to   AA030-Exit
029600     end-read.
029700     add      1 to WS-Line-Number.
029800     perform  ZZ020-Split-Record thru ZZ020-Exit.
029900     perform  ZZ040-Edit-Name    thru ZZ040-Exit.
030000     if       not PR-Aborted
030100              perform ZZ050-Edit-Brand   thru ZZ050-Exit
030200     end-if.
030300     if       not PR-Aborted
030400              perform ZZ060-Edit-Price   thru ZZ060-Exit
030500     end-if.
030600     if       not PR-Aborted
030700              perform ZZ070-Edit-Rating  thru ZZ070-Exit
030800     end-if.
030900     if       not PR-Aborted
031000              move    spaces        to  PR-Con-Record
031100              move    WS-Row-Name   to  Con-Name
031200              move    WS-Row-Brand  to  Con-Brand
031300              move    WS-Row-Price  to  Con-Price
031400              move    WS-Row-Rating-Flag to Con-Rating-Flag
031500              move    WS-Row-Rating to  Con-Rating
031600              write   PR-Con-Record
031700              add     1 to WS-File-Row-Count WS-Job-Row-Count
031800     end-if.
031900 AA030-Exit.  exit section.
032000*
032100 ZZ010-Trim-File-Name.
032200*    Finds the used length of WS-File-Name-Work (last non-
032300*    space byte) so SET ENVIRONMENT gets no trailing blanks.
032400     move     120 to WS-File-Name-Len.
032500     perform  ZZ011-Back-Scan
032600              varying WS-Scan-Idx from 120 by -1
032700              until   WS-Scan-Idx < 1
032800                   or WS-File-Name-Work (WS-Scan-Idx:1) not = space.
032900 ZZ010-Exit.  exit.
033000*
033100 ZZ011-Back-Scan.
033200     move     WS-Scan-Idx to WS-File-Name-Len.
033300*
033400 ZZ020-Split-Record.
033500*    Splits PR-Input-Record on "," into PR-Col-Table.  Trailing
033600*    fields with no comma after them close out the last column.
033700     move     1 to WS-Field-Start.
033800     move     zero to PR-Col-Count.
033900     perform  ZZ021-Scan-One-Byte
034000              varying WS-Scan-Idx from 1 by 1
034100              until   WS-Scan-Idx > 400.
034200     if       PR-Col-Count < 10
034300              add      1 to PR-Col-Count
034400              move     PR-Input-Record (WS-Field-Start:400 -
034500                                WS-Field-Start + 1)
034600                       to PR-Col-Value (PR-Col-Count)
034700     end-if.
034800 ZZ020-Exit.  exit.
034900*
035000 ZZ021-Scan-One-Byte.
035100     move     PR-Input-Record (WS-Scan-Idx:1) to WS-One-Char.
035200     if       WS-One-Char = "," and PR-Col-Count < 10
035300              add      1 to PR-Col-Count
035400              move     PR-Input-Record (WS-Field-Start:
035500                                WS-Scan-Idx - WS-Field-Start)
035600                       to PR-Col-Value (PR-Col-Count)
035700              compute  WS-Field-Start = WS-Scan-Idx + 1
035800     end-if.
035900*
036000 ZZ031-Trim-Upper.
036100*    Uppercases and left-justifies WS-Upper-Col-Value in place -
036200*    header names are matched after trimming both ends, not
036300*    just the trailing pad line-sequential I-O leaves behind.
036400     inspect  WS-Upper-Col-Value converting
036500              "abcdefghijklmnopqrstuvwxyz"
036600           to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
036700     move     1    to WS-Col-First-Pos.
036800     move     zero to WS-Col-Last-Pos.
036900     move     zero to WS-Col-Value-Len.
037000     perform  ZZ033-Scan-First
037100              varying WS-Scan-Idx from 1 by 1
037200              until   WS-Scan-Idx > 80
037300                   or WS-Col-Last-Pos not = zero.
037400     if       WS-Col-First-Pos > 0 and WS-Col-Last-Pos > zero
037500              compute WS-Col-Value-Len =
037600                      WS-Col-Last-Pos - WS-Col-First-Pos + 1
037700              move    spaces to WS-Col-Trimmed
037800              move    WS-Upper-Col-Value
037900                        (WS-Col-First-Pos:WS-Col-Value-Len)
038000                      to WS-Col-Trimmed (1:WS-Col-Value-Len)
038100              move    WS-Col-Trimmed to WS-Upper-Col-Value
038200     end-if.
038300 ZZ031-Exit.  exit.
038400*
038500 ZZ033-Scan-First.
038600     if       WS-Upper-Col-Value (WS-Scan-Idx:1) not = space
038700              move     WS-Scan-Idx to WS-Col-First-Pos
038800              perform  ZZ034-Scan-Last
038900              move     WS-Col-Value-Len to WS-Col-Last-Pos.
039000*
039100 ZZ034-Scan-Last.
039200     move     WS-Col-First-Pos to WS-Col-Value-Len.
039300     perform  ZZ035-Scan-Last-Loop
039400              varying WS-Scan-Idx from 80 by -1
039500              until   WS-Scan-Idx < WS-Col-First-Pos
039600                   or WS-Col-Value-Len not = WS-Col-First-Pos.
039700*
039800 ZZ035-Scan-Last-Loop.
039900     if       WS-Upper-Col-Value (WS-Scan-Idx:1) not = space
040000              move     WS-Scan-Idx to WS-Col-Value-Len.
040100*
040200 ZZ040-Edit-Name.
040300     move     1 to PR-Norm-Function.
040400     move     spaces to PR-Norm-Raw-Text.
040500     if       PR-Col-Name-Pos not > PR-Col-Count
040600              move    PR-Col-Value (PR-Col-Name-Pos)
040700                      to PR-Norm-Raw-Text
040800     end-if.
040900     call     "PR005" using PR-Norm-Linkage.
041000     if       PR-Norm-Error
041100              move    PR-Norm-Error-Text to WS-Err-Msg
041200              perform ZZ080-Abort-Row thru ZZ080-Exit
041300     else
041400              move    PR-Norm-Out-Text to WS-Row-Name
041500     end-if.
041600 ZZ040-Exit.  exit.
041700*
041800 ZZ050-Edit-Brand.
041900     move     2 to PR-Norm-Function.
042000     move     spaces to PR-Norm-Raw-Text.
042100     if       PR-Col-Brand-Pos not > PR-Col-Count
042200              move    PR-Col-Value (PR-Col-Brand-Pos)
042300                      to PR-Norm-Raw-Text
042400     end-if.
042500     call     "PR005" using PR-Norm-Linkage.
042600     if       PR-Norm-Error
042700              move    PR-Norm-Error-Text to WS-Err-Msg
042800              perform ZZ080-Abort-Row thru ZZ080-Exit
042900     else
043000              move    PR-Norm-Out-Text (1:20) to WS-Row-Brand
043100     end-if.
043200 ZZ050-Exit.  exit.
043300*
043400 ZZ060-Edit-Price.
043500     move     3 to PR-Norm-Function.
043600     move     spaces to PR-Norm-Raw-Text.
043700     if       PR-Col-Price-Pos not > PR-Col-Count
043800              move    PR-Col-Value (PR-Col-Price-Pos)
043900                      to PR-Norm-Raw-Text
044000     end-if.
044100     call     "PR005" using PR-Norm-Linkage.
044200     if       PR-Norm-Error
044300              move    PR-Norm-Error-Text to WS-Err-Msg
044400              perform ZZ080-Abort-Row thru ZZ080-Exit
044500     else
044600              move    PR-Norm-Out-Price to WS-Row-Price
044700     end-if.
044800 ZZ060-Exit.  exit.
044900*
045000 ZZ070-Edit-Rating.
045100     move     4 to PR-Norm-Function.
045200     move     spaces to PR-Norm-Raw-Text.
045300     if       PR-Col-Rating-Pos not > PR-Col-Count
045400              move    PR-Col-Value (PR-Col-Rating-Pos)
045500                      to PR-Norm-Raw-Text
045600     end-if.
045700     call     "PR005" using PR-Norm-Linkage.
045800     if       PR-Norm-Error
045900              move    PR-Norm-Error-Text to WS-Err-Msg
046000              perform ZZ080-Abort-Row thru ZZ080-Exit
046100     else
046200              move    PR-Norm-Rating-Given to WS-Row-Rating-Flag
046300              move    PR-Norm-Out-Rating   to WS-Row-Rating
046400     end-if.
046500 ZZ070-Exit.  exit.
046600*
046700 ZZ080-Abort-Row.
046800*    Builds the "<file>:<line>: <message>" text the spec asks
046900*    for and hands it to PR001 via ZZ090.  The line number is a
047000*    COMP counter, so it is edited to display digits first -
047100*    STRING would otherwise copy its raw binary bytes.
047200     perform  ZZ010-Trim-File-Name thru ZZ010-Exit.
047300     perform  ZZ086-Format-Line-No thru ZZ086-Exit.
047400     move     spaces to PR-Err-Text.
047500     string   WS-File-Name-Work (1:WS-File-Name-Len)
047600                                     delimited by size
047700              ":"                   delimited by size
047800              WS-Line-No-Edited (WS-Line-No-Start:
047900                          8 - WS-Line-No-Start)
048000                                     delimited by size
048100              ": "                  delimited by size
048200              WS-Err-Msg            delimited by size
048300              into PR-Err-Text.
048400     call     "PR001" using PR-Calling-Data.
048500     set      PR-Aborted to true.
048600 ZZ080-Exit.  exit.
048700*
048800 ZZ086-Format-Line-No.
048900     move     WS-Line-Number to WS-Line-No-Edited.
049000     move     1 to WS-Line-No-Start.
049100     perform  ZZ087-Skip-Leading-Space
049200              varying WS-Line-No-Start from 1 by 1
049300              until   WS-Line-No-Start > 7
049400                   or WS-Line-No-Edited (WS-Line-No-Start:1)
049500                            not = space.
049600 ZZ086-Exit.  exit.
049700*
049800 ZZ087-Skip-Leading-Space.
049900     continue.
050000*
050100 ZZ090-Abort.
050200*    Driver-caught file/schema errors - one flat message, no
050300*    line number (there is no data row to blame yet).
050400     move     WS-Err-Msg to PR-Err-Text.
050500     call     "PR001" using PR-Calling-Data.
050600     set      PR-Aborted to true.
050700 ZZ090-Exit.  exit.
050800*
050900 ZZ095-Missing-Column.
051000     string   WS-File-Name-Work (1:WS-File-Name-Len)
051100                                     delimited by size
051200              ": missing required column: "
051300                                     delimited by size
051400              WS-Upper-Col-Value     delimited by size
051500              into WS-Err-Msg.
051600     perform  ZZ090-Abort thru ZZ090-Exit.
051700 ZZ095-Exit.  exit.
051800*
