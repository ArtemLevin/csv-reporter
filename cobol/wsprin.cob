000100*******************************************
000200*                                          *
000300*  Record Definition For Product           
000400*   Catalogue Input File(s) - PR system    
000500*     Delimited text, header + data rows   
000600*******************************************
000700* No fixed record length - line sequential.
000800*
000900* 04/01/26 vbc - Created.
001000* 21/01/26 vbc - Column table and header-position fields moved out
001100*               to WORKING-STORAGE (wsprcol.cob) - they used to sit
001200*               in a second 01 under this same FD, which meant the
001300*               next data-row READ (into the same FD record area)
001400*               overwrote them right after AA020-Map-Header had set
001500*               them up.  This FD now holds nothing but the one
001600*               400-byte line buffer the READ actually fills.
001700*
001800 01  PR-Input-Record            pic x(400).
