000100* FD for Product Catalogue Input File.
000200* 04/01/26 vbc - Created.
000300 FD  PR-Input-File
000400     LABEL RECORDS ARE STANDARD.
000500 copy "wsprin.cob".
